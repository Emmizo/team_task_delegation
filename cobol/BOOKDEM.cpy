000010*-----------------------------------------------------------------
000020*=================================================================
000030*== BOOK........: BOOKDEM
000040*== PROGRAMADOR.: RAFAEL DE OLIVEIRA
000050*== ANALISTA....: IVAN SANCHES
000060*== DATA........: 14/03/1986
000070*== CONSULTORIA.: FOURSYS
000080*-----------------------------------------------------------------
000090*== OBJETIVO....: LAYOUT DO REGISTRO DE DEMANDA DE PROJETO (ARQ.
000100*                 DEMFILE) - UM REGISTRO POR EXECUCAO, COM OS
000110*                 BLOCOS DE HABILIDADE EXIGIDA E DE OBJETIVO JA
000120*                 POSICIONADOS EM COLUNA FIXA.
000130*-----------------------------------------------------------------
000140*-------------------ALTERACOES DO BOOK---------------------
000150*== PROGRAMADOR.: IVAN SANCHES                                    ALT04
000160*== DATA........: 09/11/1991                                      ALT04
000170*== OBJETIVO....: REDEFINIU OS BLOCOS DE HABILIDADE EXIGIDA E DE  ALT04
000180*                 OBJETIVO COMO TABELA (OCCURS) PARA O CALCULO DO ALT04
000190*                 AJUSTE DE HABILIDADE E DO ALINHAMENTO.          ALT04
000200*=================================================================
000210*
000220*        LRECL = 520 POSICOES
000230*
000240*-----------------------------------------------------------------
000250 01  REG-DEMANDA.
000260*-----------------------------------------------------------------
000270*            IDENTIFICACAO DA DEMANDA
000280*-----------------------------------------------------------------
000290     05  PROJECT-NAME                 PIC X(20).
000300     05  DURATION-WEEKS               PIC 9(03)V99.
000310     05  URGENCY                      PIC X(01).
000320         88  URGENCIA-BAIXA               VALUE "L".
000330         88  URGENCIA-MEDIA                VALUE "M".
000340         88  URGENCIA-ALTA                 VALUE "H".
000350     05  LEARNING-OPP-FLAG            PIC X(01).
000360         88  OPORTUNIDADE-APRENDIZADO     VALUE "Y".
000370     05  REQ-SKILL-COUNT              PIC 9(02).
000380*-----------------------------------------------------------------
000390*            BLOCO DE HABILIDADES EXIGIDAS (10 OCORRENCIAS FIXAS)
000400*-----------------------------------------------------------------
000410     05  REQ-SKILL-01-NOME            PIC X(15).
000420     05  REQ-SKILL-01-NIVEL           PIC 9V99.
000430     05  REQ-SKILL-02-NOME            PIC X(15).
000440     05  REQ-SKILL-02-NIVEL           PIC 9V99.
000450     05  REQ-SKILL-03-NOME            PIC X(15).
000460     05  REQ-SKILL-03-NIVEL           PIC 9V99.
000470     05  REQ-SKILL-04-NOME            PIC X(15).
000480     05  REQ-SKILL-04-NIVEL           PIC 9V99.
000490     05  REQ-SKILL-05-NOME            PIC X(15).
000500     05  REQ-SKILL-05-NIVEL           PIC 9V99.
000510     05  REQ-SKILL-06-NOME            PIC X(15).
000520     05  REQ-SKILL-06-NIVEL           PIC 9V99.
000530     05  REQ-SKILL-07-NOME            PIC X(15).
000540     05  REQ-SKILL-07-NIVEL           PIC 9V99.
000550     05  REQ-SKILL-08-NOME            PIC X(15).
000560     05  REQ-SKILL-08-NIVEL           PIC 9V99.
000570     05  REQ-SKILL-09-NOME            PIC X(15).
000580     05  REQ-SKILL-09-NIVEL           PIC 9V99.
000590     05  REQ-SKILL-10-NOME            PIC X(15).
000600     05  REQ-SKILL-10-NIVEL           PIC 9V99.
000610*-----------------------------------------------------------------
000620*            BLOCO DE OBJETIVOS / CRITERIOS DE SUCESSO (10 OCORR.)
000630*-----------------------------------------------------------------
000640     05  OBJECTIVE-COUNT              PIC 9(02).
000650     05  OBJECTIVE-01                 PIC X(30).
000660     05  OBJECTIVE-02                 PIC X(30).
000670     05  OBJECTIVE-03                 PIC X(30).
000680     05  OBJECTIVE-04                 PIC X(30).
000690     05  OBJECTIVE-05                 PIC X(30).
000700     05  OBJECTIVE-06                 PIC X(30).
000710     05  OBJECTIVE-07                 PIC X(30).
000720     05  OBJECTIVE-08                 PIC X(30).
000730     05  OBJECTIVE-09                 PIC X(30).
000740     05  OBJECTIVE-10                 PIC X(30).
000750*-----------------------------------------------------------------
000760*            PREENCHIMENTO ATE O TAMANHO DE REGISTRO
000770*-----------------------------------------------------------------
000780     05  FILLER                       PIC X(09).
000790*-----------------------------------------------------------------
000800*            VISAO EM TABELA DO BLOCO DE HABILIDADES EXIGIDAS,
000810*            PARA O CALCULO DO AJUSTE DE HABILIDADE EM 0412.
000820*-----------------------------------------------------------------
000830 01  REQSKL-TAB REDEFINES REG-DEMANDA.                            ALT04
000840     05  FILLER                       PIC X(29).                  ALT04
000850     05  REQSKL-ENTRY OCCURS 10 TIMES.                            ALT04
000860         10  REQSKL-NOME              PIC X(15).                  ALT04
000870         10  REQSKL-NIVEL             PIC 9V99.                   ALT04
000880     05  FILLER                       PIC X(311).                 ALT04
000890*-----------------------------------------------------------------
000900*            VISAO EM TABELA DO BLOCO DE OBJETIVOS, PARA O CALCULO
000910*            DO ALINHAMENTO DE OBJETIVOS EM 0415 DO RELEQUIPE
000920*-----------------------------------------------------------------
000930 01  OBJETIVO-TAB REDEFINES REG-DEMANDA.                          ALT04
000940     05  FILLER                       PIC X(211).                 ALT04
000950     05  OBJ-ENTRY OCCURS 10 TIMES.                               ALT04
000960         10  OBJ-TEXTO                PIC X(30).                  ALT04
000970     05  FILLER                       PIC X(09).                  ALT04
000980*-----------------------------------------------------------------
