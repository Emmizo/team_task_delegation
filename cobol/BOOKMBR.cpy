000010*-----------------------------------------------------------------
000020*=================================================================
000030*== BOOK........: BOOKMBR
000040*== PROGRAMADOR.: RAFAEL DE OLIVEIRA
000050*== ANALISTA....: IVAN SANCHES
000060*== DATA........: 14/03/1986
000070*== CONSULTORIA.: FOURSYS
000080*-----------------------------------------------------------------
000090*== OBJETIVO....: LAYOUT DO REGISTRO DE MEMBRO DO QUADRO (ARQUIVO
000100*                 MBRFILE) - UM REGISTRO POR COLABORADOR, COM OS
000110*                 BLOCOS DE HABILIDADE E DE PROJETO EM ANDAMENTO
000120*                 JA POSICIONADOS EM COLUNA FIXA.
000130*-----------------------------------------------------------------
000140*-------------------ALTERACOES DO BOOK---------------------
000150*== PROGRAMADOR.: IVAN SANCHES                                    ALT04
000160*== DATA........: 09/11/1991                                      ALT04
000170*== OBJETIVO....: REDEFINIU OS BLOCOS DE HABILIDADE E PROJETO COMOALT04
000180*                 TABELA (OCCURS) PARA BUSCA INDEXADA.            ALT04
000190*=================================================================
000200*
000210*        LRECL = 500 POSICOES
000220*
000230*-----------------------------------------------------------------
000240 01  REG-MEMBRO.
000250*-----------------------------------------------------------------
000260*            IDENTIFICACAO DO MEMBRO
000270*-----------------------------------------------------------------
000280     05  MEMBER-NAME                  PIC X(20).
000290     05  PERFORMANCE                  PIC 9V99.
000300     05  GROWTH-DESIRE                PIC 9V99.
000310     05  SKILL-COUNT                  PIC 9(02).
000320*-----------------------------------------------------------------
000330*            BLOCO DE HABILIDADES (10 OCORRENCIAS FIXAS)
000340*-----------------------------------------------------------------
000350     05  SKILL-01-NOME                PIC X(15).
000360     05  SKILL-01-NIVEL                PIC 9V99.
000370     05  SKILL-02-NOME                PIC X(15).
000380     05  SKILL-02-NIVEL                PIC 9V99.
000390     05  SKILL-03-NOME                PIC X(15).
000400     05  SKILL-03-NIVEL                PIC 9V99.
000410     05  SKILL-04-NOME                PIC X(15).
000420     05  SKILL-04-NIVEL                PIC 9V99.
000430     05  SKILL-05-NOME                PIC X(15).
000440     05  SKILL-05-NIVEL                PIC 9V99.
000450     05  SKILL-06-NOME                PIC X(15).
000460     05  SKILL-06-NIVEL                PIC 9V99.
000470     05  SKILL-07-NOME                PIC X(15).
000480     05  SKILL-07-NIVEL                PIC 9V99.
000490     05  SKILL-08-NOME                PIC X(15).
000500     05  SKILL-08-NIVEL                PIC 9V99.
000510     05  SKILL-09-NOME                PIC X(15).
000520     05  SKILL-09-NIVEL                PIC 9V99.
000530     05  SKILL-10-NOME                PIC X(15).
000540     05  SKILL-10-NIVEL                PIC 9V99.
000550*-----------------------------------------------------------------
000560*            BLOCO DE PROJETOS EM ANDAMENTO (10 OCORRENCIAS FIXAS)
000570*-----------------------------------------------------------------
000580     05  PROJECT-COUNT                PIC 9(02).
000590     05  PROJECT-01-NOME              PIC X(20).
000600     05  PROJECT-01-SEMANAS           PIC 9(03)V99.
000610     05  PROJECT-02-NOME              PIC X(20).
000620     05  PROJECT-02-SEMANAS           PIC 9(03)V99.
000630     05  PROJECT-03-NOME              PIC X(20).
000640     05  PROJECT-03-SEMANAS           PIC 9(03)V99.
000650     05  PROJECT-04-NOME              PIC X(20).
000660     05  PROJECT-04-SEMANAS           PIC 9(03)V99.
000670     05  PROJECT-05-NOME              PIC X(20).
000680     05  PROJECT-05-SEMANAS           PIC 9(03)V99.
000690     05  PROJECT-06-NOME              PIC X(20).
000700     05  PROJECT-06-SEMANAS           PIC 9(03)V99.
000710     05  PROJECT-07-NOME              PIC X(20).
000720     05  PROJECT-07-SEMANAS           PIC 9(03)V99.
000730     05  PROJECT-08-NOME              PIC X(20).
000740     05  PROJECT-08-SEMANAS           PIC 9(03)V99.
000750     05  PROJECT-09-NOME              PIC X(20).
000760     05  PROJECT-09-SEMANAS           PIC 9(03)V99.
000770     05  PROJECT-10-NOME              PIC X(20).
000780     05  PROJECT-10-SEMANAS           PIC 9(03)V99.
000790*-----------------------------------------------------------------
000800*            PREENCHIMENTO ATE O TAMANHO DE REGISTRO
000810*-----------------------------------------------------------------
000820     05  FILLER                       PIC X(40).
000830*-----------------------------------------------------------------
000840*            VISAO EM TABELA DO BLOCO DE HABILIDADES, PARA BUSCA
000850*            INDEXADA POR IDX-SKL EM 0412/0413 DO RELEQUIPE
000860*-----------------------------------------------------------------
000870 01  SKILL-TAB REDEFINES REG-MEMBRO.                              ALT04
000880     05  FILLER                       PIC X(28).                  ALT04
000890     05  SKILL-ENTRY OCCURS 10 TIMES.                             ALT04
000900         10  SKILL-NOME               PIC X(15).                  ALT04
000910         10  SKILL-NIVEL              PIC 9V99.                   ALT04
000920     05  FILLER                       PIC X(292).                 ALT04
000930*-----------------------------------------------------------------
000940*            VISAO EM TABELA DO BLOCO DE PROJETOS, PARA SOMA DA
000950*            CARGA TOTAL EM 0411 DO RELEQUIPE
000960*-----------------------------------------------------------------
000970 01  PROJECT-TAB REDEFINES REG-MEMBRO.                            ALT04
000980     05  FILLER                       PIC X(208).                 ALT04
000990     05  PRJ-CONTADOR                 PIC 9(02).                  ALT04
001000     05  PRJ-ENTRY OCCURS 10 TIMES.                               ALT04
001010         10  PRJ-NOME                 PIC X(20).                  ALT04
001020         10  PRJ-SEMANAS              PIC 9(03)V99.               ALT04
001030     05  FILLER                       PIC X(40).                  ALT04
001040*-----------------------------------------------------------------
