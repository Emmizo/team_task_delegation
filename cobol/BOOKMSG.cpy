000010*-----------------------------------------------------------------
000020*=================================================================
000030*== BOOK........: BOOKMSG
000040*== PROGRAMADOR.: RAFAEL DE OLIVEIRA
000050*== ANALISTA....: IVAN SANCHES
000060*== DATA........: 14/03/1986
000070*== CONSULTORIA.: FOURSYS
000080*-----------------------------------------------------------------
000090*== OBJETIVO....: CAMPOS E MENSAGENS DO TRATAMENTO DE ERRO PADRAO
000100*                 DA CASA - MONTADOS PELAS SECTIONS DE ABERTURA,
000110*                 LEITURA E FECHAMENTO DE ARQUIVO E EXIBIDOS POR
000120*                 9999-TRATAR-ERRO.
000130*-----------------------------------------------------------------
000140*-------------------ALTERACOES DO BOOK---------------------
000150*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                              ALT02
000160*== DATA........: 22/08/1987                                      ALT02
000170*== OBJETIVO....: ACRESCENTOU WRK-ARQ-VAZIO PARA O CASO DE QUADRO ALT02
000180*                 DE MEMBROS SEM NENHUM REGISTRO.                 ALT02
000190*=================================================================
000200*-----------------------------------------------------------------
000210 01  FILLER                       PIC X(050)         VALUE
000220        "-----CAMPOS DE DESCRICAO DO ERRO-----".
000230*-----------------------------------------------------------------
000240 01  WRK-DESCRICAO-ERRO           PIC X(040)         VALUE SPACES.
000250 01  WRK-STATUS-ERRO              PIC 9(002)         VALUE ZEROS.
000260 01  WRK-AREA-ERRO                PIC X(020)         VALUE SPACES.
000270 01  WRK-PROGRAMA-ERRO            PIC X(008)         VALUE SPACES.
000280 01  WRK-ARQUIVO-ERRO             PIC X(008)         VALUE SPACES.
000290*-----------------------------------------------------------------
000300 01  FILLER                       PIC X(050)         VALUE
000310        "-----LINHA DE MENSAGEM PARA DISPLAY-----".
000320*-----------------------------------------------------------------
000330 01  WRK-MSG-ERROS.
000340     05  FILLER                   PIC X(010)         VALUE
000350         "*** ERRO ".
000360     05  WRK-MSG-PROGRAMA         PIC X(008)         VALUE SPACES.
000370     05  FILLER                   PIC X(002)         VALUE SPACES.
000380     05  WRK-MSG-AREA             PIC X(020)         VALUE SPACES.
000390     05  FILLER                   PIC X(002)         VALUE SPACES.
000400     05  WRK-MSG-ARQUIVO          PIC X(008)         VALUE SPACES.
000410     05  FILLER                   PIC X(002)         VALUE SPACES.
000420     05  WRK-MSG-STATUS           PIC 9(002)         VALUE ZEROS.
000430     05  FILLER                   PIC X(002)         VALUE SPACES.
000440     05  WRK-MSG-DESCRICAO        PIC X(040)         VALUE SPACES.
000450     05  FILLER                   PIC X(028)         VALUE SPACES.
000460*-----------------------------------------------------------------
000470 01  FILLER                       PIC X(050)         VALUE
000480        "-----TEXTOS FIXOS DE MENSAGEM DE ERRO-----".
000490*-----------------------------------------------------------------
000500 01  WRK-ERRO-ABERTURA            PIC X(040)         VALUE
000510        "FALHA NA ABERTURA DO ARQUIVO".
000520 01  WRK-ERRO-LEIT                PIC X(040)         VALUE
000530        "FALHA NA LEITURA DO ARQUIVO".
000540 01  WRK-ERRO-GRAVACAO            PIC X(040)         VALUE
000550        "FALHA NA GRAVACAO DO RELATORIO".
000560 01  WRK-ERRO-FECHAR              PIC X(040)         VALUE
000570        "FALHA NO FECHAMENTO DO ARQUIVO".
000580 01  WRK-ARQ-VAZIO                PIC X(040)         VALUE        ALT02
000590        "QUADRO DE MEMBROS SEM NENHUM REGISTRO".                  ALT02
000600 01  WRK-TRACO                    PIC X(050)         VALUE
000610        "--------------------------------------------------".
000620 01  WRK-FIM-PROGRAMA             PIC X(040)         VALUE
000630        "FIM DO PROCESSAMENTO - RELEQUIPE".
000640*-----------------------------------------------------------------
