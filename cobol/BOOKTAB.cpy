000010*-----------------------------------------------------------------
000020*=================================================================
000030*== BOOK........: BOOKTAB
000040*== PROGRAMADOR.: IVAN SANCHES
000050*== ANALISTA....: IVAN SANCHES
000060*== DATA........: 09/11/1991
000070*== CONSULTORIA.: FOURSYS
000080*-----------------------------------------------------------------
000090*== OBJETIVO....: QUADRO EM MEMORIA DO ROL DE MEMBROS LIDO DE
000100*                 MBRFILE, JUNTO COM AS SEIS PONTUACOES DE
000110*                 AVALIACAO E A FRASE DE NARRATIVA DE CADA UM.
000120*                 TABELA CARREGADA POR 0200/0220, PONTUADA POR
000130*                 0400/0410, ORDENADA POR 0500 E LIDA DE VOLTA
000140*                 POR 0600/0700 NO PROGRAMA RELEQUIPE.
000150*-----------------------------------------------------------------
000160*-------------------ALTERACOES DO BOOK---------------------
000170*== PROGRAMADOR.: CARLA NUNES                                     ALT09
000180*== DATA........: 04/02/1999                                      ALT09
000190*== OBJETIVO....: AMPLIOU WRK-QDR-CAP DE 99 PARA 200 MEMBROS -    ALT09
000200*                 CHAMADO CHG-1182 (LIMITE ANTIGO ESTOURAVA NAS   ALT09
000210*                 UNIDADES MAIORES).                              ALT09
000220*=================================================================
000230*-----------------------------------------------------------------
000240 01  FILLER                       PIC X(050)         VALUE
000250        "-----LIMITE DO QUADRO DE MEMBROS-----".
000260*-----------------------------------------------------------------
000270 01  WRK-QDR-CAP                  PIC 9(03)   COMP   VALUE 200.   ALT09
000280 01  WRK-QDR-TOTAL                PIC 9(03)   COMP   VALUE ZERO.
000290*-----------------------------------------------------------------
000300 01  FILLER                       PIC X(050)         VALUE
000310        "-----QUADRO DE MEMBROS E PONTUACOES-----".
000320*-----------------------------------------------------------------
000330 01  WRK-QDR-MEMBROS.
000340     05  WRK-TAB-MEMBRO OCCURS 200 TIMES.
000350*-----------------------------------------------------------------
000360*            DADOS DO MEMBRO (COPIA DE REG-MEMBRO)
000370*-----------------------------------------------------------------
000380         10  WRK-MBR-NOME          PIC X(20).
000390         10  WRK-MBR-PERFORM       PIC 9V99.
000400         10  WRK-MBR-GROWTH        PIC 9V99.
000410         10  WRK-MBR-SKL-CNT       PIC 9(02)   COMP.
000420         10  WRK-MBR-SKL OCCURS 10 TIMES.
000430             15  WRK-MBR-SKL-NOME  PIC X(15).
000440             15  WRK-MBR-SKL-NIVEL PIC 9V99.
000450         10  WRK-MBR-PRJ-CNT       PIC 9(02)   COMP.
000460         10  WRK-MBR-CARGA-TOT     PIC S9(05)V99 COMP.
000470*-----------------------------------------------------------------
000480*            PONTUACOES CALCULADAS POR 0410 (4 CASAS DECIMAIS)
000490*-----------------------------------------------------------------
000500         10  WRK-MBR-RAZAOCARGA    PIC 9(03)V9(4) COMP.
000510         10  WRK-MBR-CAPACIDADE    PIC 9V9(4)  COMP.
000520         10  WRK-MBR-HABILFIT      PIC 9V9(4)  COMP.
000530         10  WRK-MBR-CONFIAB       PIC 9V9(4)  COMP.
000540         10  WRK-MBR-CRESCIM       PIC 9V9(4)  COMP.
000550         10  WRK-MBR-ALINHAM       PIC 9V9(4)  COMP.
000560         10  WRK-MBR-PENALID       PIC 9V9(4)  COMP.
000570         10  WRK-MBR-UTILIDADE     PIC S9V9(4) COMP.
000580*-----------------------------------------------------------------
000590*            CONCATENACAO DOS NOMES DE HABILIDADE (MINUSCULOS),
000600*            USADA POR 0416 NA BUSCA DE SUBSTRING DOS OBJETIVOS
000610*-----------------------------------------------------------------
000620         10  WRK-MBR-SKILLSTR      PIC X(160).
000630*-----------------------------------------------------------------
000640*            ORDEM ORIGINAL DE LEITURA (DESEMPATE ESTAVEL NO SORT)
000650*            E FRASE DE NARRATIVA MONTADA POR 0419
000660*-----------------------------------------------------------------
000670         10  WRK-MBR-ORDEM-ORIG    PIC 9(03)   COMP.
000680         10  WRK-MBR-NARRATIVA     PIC X(120).
000690         10  FILLER                PIC X(05).
000700*-----------------------------------------------------------------
000710*            AREA DE TROCA USADA PELA ORDENACAO EM 0510
000720*-----------------------------------------------------------------
000730 01  FILLER                       PIC X(050)         VALUE
000740        "-----AREA DE TROCA DA ORDENACAO-----".
000750*-----------------------------------------------------------------
000760 01  WRK-TEMP-MEMBRO.
000770     05  WRK-TMP-NOME              PIC X(20).
000780     05  WRK-TMP-PERFORM           PIC 9V99.
000790     05  WRK-TMP-GROWTH            PIC 9V99.
000800     05  WRK-TMP-SKL-CNT           PIC 9(02)   COMP.
000810     05  WRK-TMP-SKL OCCURS 10 TIMES.
000820         10  WRK-TMP-SKL-NOME      PIC X(15).
000830         10  WRK-TMP-SKL-NIVEL     PIC 9V99.
000840     05  WRK-TMP-PRJ-CNT           PIC 9(02)   COMP.
000850     05  WRK-TMP-CARGA-TOT         PIC S9(05)V99 COMP.
000860     05  WRK-TMP-RAZAOCARGA        PIC 9(03)V9(4) COMP.
000870     05  WRK-TMP-CAPACIDADE        PIC 9V9(4)  COMP.
000880     05  WRK-TMP-HABILFIT          PIC 9V9(4)  COMP.
000890     05  WRK-TMP-CONFIAB           PIC 9V9(4)  COMP.
000900     05  WRK-TMP-CRESCIM           PIC 9V9(4)  COMP.
000910     05  WRK-TMP-ALINHAM           PIC 9V9(4)  COMP.
000920     05  WRK-TMP-PENALID           PIC 9V9(4)  COMP.
000930     05  WRK-TMP-UTILIDADE         PIC S9V9(4) COMP.
000940     05  WRK-TMP-SKILLSTR          PIC X(160).
000950     05  WRK-TMP-ORDEM-ORIG        PIC 9(03)   COMP.
000960     05  WRK-TMP-NARRATIVA         PIC X(120).
000970     05  FILLER                    PIC X(05).
000980*-----------------------------------------------------------------
