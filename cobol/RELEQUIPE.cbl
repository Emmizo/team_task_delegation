000010*-----------------------------------------------------------------
000020 IDENTIFICATION                   DIVISION.
000030 PROGRAM-ID. RELEQUIPE.
000040 AUTHOR. RAFAEL DE OLIVEIRA.
000050 INSTALLATION. FOURSYS CONSULTORIA.
000060 DATE-WRITTEN. 14/03/1986.
000070 DATE-COMPILED.
000080 SECURITY. USO INTERNO FOURSYS - NAO DISTRIBUIR FORA DA CASA.
000090*=================================================================
000100*== PROGRAMA....: RELEQUIPE
000110*== PROGRAMADOR.: RAFAEL DE OLIVEIRA
000120*== ANALISTA....: IVAN SANCHES
000130*== DATA........: 14/03/1986
000140*== CONSULTORIA.: FOURSYS
000150*-----------------------------------------------------------------
000160*== OBJETIVO....: LER O QUADRO DE MEMBROS E A DEMANDA DE UM NOVO
000170*                 PROJETO, PONTUAR CADA MEMBRO CONTRA A DEMANDA,
000180*                 ORDENAR POR UTILIDADE E SUGERIR UMA EQUIPE
000190*                 EQUILIBRADA, EMITINDO O RELATORIO DE RECOMEN-
000200*                 DACAO EM DECFILE.
000210*-----------------------------------------------------------------
000220*===================ESPECIFICACOES DO PROGRAMA====================
000230*    ARQUIVO                    TIPO               BOOK
000240*    MBRFILE                    INPUT              BOOKMBR
000250*    DEMFILE                    INPUT              BOOKDEM
000260*    DECFILE                    OUTPUT             -
000270*-----------------------------------------------------------------
000280*== MODULOS
000290*    BOOKMBR - LAYOUT DO QUADRO DE MEMBROS
000300*    BOOKDEM - LAYOUT DA DEMANDA DE PROJETO
000310*    BOOKTAB - QUADRO EM MEMORIA, PONTUACOES E AREA DE TROCA
000320*    BOOKMSG - CAMPOS E MENSAGENS DO TRATAMENTO DE ERRO
000330*-----------------------------------------------------------------
000340*-------------------ALTERACOES DO PROGRAMA-----------------------
000350*== PROGRAMADOR.: IVAN SANCHES                                    ALT01
000360*== ANALISTA....: IVAN SANCHES                                    ALT01
000370*== DATA........: 09/11/1991                                      ALT01
000380*== OBJETIVO....: ACRESCENTOU A CARGA DO QUADRO DE MEMBROS (0150  ALT01
000390*                 A 0222) USANDO AS TABELAS SKILL-TAB/PROJECT-TAB ALT01
000400*                 E REQSKL-TAB/OBJETIVO-TAB DE BOOKMBR/BOOKDEM.   ALT01
000410*=================================================================
000420*== PROGRAMADOR.: IVAN SANCHES                                    ALT02
000430*== ANALISTA....: IVAN SANCHES                                    ALT02
000440*== DATA........: 20/11/1991                                      ALT02
000450*== OBJETIVO....: ACRESCENTOU O CALCULO DA RAZAO DE CARGA, DA     ALT02
000460*                 PONTUACAO DE CAPACIDADE E DO AJUSTE DE HABILI-  ALT02
000470*                 DADE (0411 A 0413).                             ALT02
000480*=================================================================
000490*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                              ALT03
000500*== ANALISTA....: IVAN SANCHES                                    ALT03
000510*== DATA........: 15/01/1992                                      ALT03
000520*== OBJETIVO....: ACRESCENTOU A PONTUACAO DE CRESCIMENTO, O ALI-  ALT03
000530*                 NHAMENTO DE OBJETIVOS (BUSCA DE SUBSTRING) E A  ALT03
000540*                 MONTAGEM DA FRASE DE NARRATIVA (0414 A 0419).   ALT03
000550*=================================================================
000560*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                              ALT04
000570*== ANALISTA....: IVAN SANCHES                                    ALT04
000580*== DATA........: 02/03/1992                                      ALT04
000590*== OBJETIVO....: ACRESCENTOU A COMPOSICAO DA UTILIDADE (0418) E  ALT04
000600*                 A ORDENACAO POR BOLHA ESTAVEL DO QUADRO (0500   ALT04
000610*                 E 0510).                                        ALT04
000620*=================================================================
000630*== PROGRAMADOR.: CARLA NUNES                                     ALT05
000640*== ANALISTA....: IVAN SANCHES                                    ALT05
000650*== DATA........: 18/08/1993                                      ALT05
000660*== OBJETIVO....: ACRESCENTOU A SELECAO DE EQUIPE EQUILIBRADA COM ALT05
000670*                 GARANTIA DE VAGA DE CRESCIMENTO (0600 A 0640).  ALT05
000680*=================================================================
000690*== PROGRAMADOR.: CARLA NUNES                                     ALT06
000700*== ANALISTA....: IVAN SANCHES                                    ALT06
000710*== DATA........: 30/08/1993                                      ALT06
000720*== OBJETIVO....: ACRESCENTOU A EMISSAO DO RELATORIO DE RECOMEN-  ALT06
000730*                 DACAO (0700 A 0740).                            ALT06
000740*=================================================================
000750*== PROGRAMADOR.: MARCOS TAVARES                                  ALT07
000760*== ANALISTA....: IVAN SANCHES                                    ALT07
000770*== DATA........: 12/04/1994                                      ALT07
000780*== OBJETIVO....: CORRIGIU 9999-TRATAR-ERRO, QUE EXIBIA WRK-MSG-  ALT07
000790*                 ERROS SEM ANTES PREENCHER OS CAMPOS A PARTIR    ALT07
000800*                 DE WRK-DESCRICAO-ERRO/WRK-STATUS-ERRO/ETC.      ALT07
000810*=================================================================
000820*== PROGRAMADOR.: MARCOS TAVARES                                  ALT08
000830*== ANALISTA....: IVAN SANCHES                                    ALT08
000840*== DATA........: 03/10/1995                                      ALT08
000850*== OBJETIVO....: CORRIGIU A PENALIDADE DE DURACAO, QUE DIVIDIA   ALT08
000860*                 POR C EM VEZ DE 2 X C - CHAMADO CHG-0461.       ALT08
000870*=================================================================
000880*== PROGRAMADOR.: BEATRIZ LIMA                                    ALT09
000890*== ANALISTA....: IVAN SANCHES                                    ALT09
000900*== DATA........: 14/01/1999                                      ALT09
000910*== OBJETIVO....: REVISAO DO ANO 2000 - CONFIRMOU QUE NENHUMA DATAALT09
000920*                 DESTE PROGRAMA E USADA EM CALCULO, APENAS EM    ALT09
000930*                 CAMPO DE EXIBICAO - CHAMADO CHG-0998.           ALT09
000940*=================================================================
000950*== PROGRAMADOR.: BEATRIZ LIMA                                    ALT10
000960*== ANALISTA....: IVAN SANCHES                                    ALT10
000970*== DATA........: 22/02/1999                                      ALT10
000980*== OBJETIVO....: ACOMPANHOU A AMPLIACAO DE WRK-QDR-CAP EM BOOKTABALT10
000990*                 (CHG-1182), CONFIRMANDO O TESTE DE ESTOURO DO   ALT10
001000*                 QUADRO EM 0200-CARREGAR-QUADRO.                 ALT10
001010*=================================================================
001020*== PROGRAMADOR.: PAULO HENRIQUE                                  ALT11
001030*== ANALISTA....: IVAN SANCHES                                    ALT11
001040*== DATA........: 11/09/2001                                      ALT11
001050*== OBJETIVO....: AJUSTOU O ARREDONDAMENTO DAS LINHAS DE DETALHE  ALT11
001060*                 PARA 3 CASAS NA UTILIDADE E 2 NOS DEMAIS ESCORESALT11
001070*                 A PEDIDO DO PLANEJAMENTO - CHAMADO CHG-1340.    ALT11
001080*=================================================================
001090
001100*=================================================================
001110 ENVIRONMENT                      DIVISION.
001120*=================================================================
001130
001140*-----------------------------------------------------------------
001150 CONFIGURATION                    SECTION.
001160*-----------------------------------------------------------------
001170 SPECIAL-NAMES.
001180     C01 IS TOP-OF-FORM.
001190*-----------------------------------------------------------------
001200 INPUT-OUTPUT                     SECTION.
001210*-----------------------------------------------------------------
001220
001230 FILE-CONTROL.
001240     SELECT MBRFILE ASSIGN TO "MBRFILE"
001250     FILE STATUS IS FS-MBRFILE.
001260
001270     SELECT DEMFILE ASSIGN TO "DEMFILE"
001280     FILE STATUS IS FS-DEMFILE.
001290
001300     SELECT DECFILE ASSIGN TO "DECFILE"
001310     FILE STATUS IS FS-DECFILE.
001320*-----------------------------------------------------------------
001330
001340*=================================================================
001350 DATA                             DIVISION.
001360*=================================================================
001370
001380*-----------------------------------------------------------------
001390 FILE                             SECTION.
001400*-----------------------------------------------------------------
001410*
001420*            INPUT - QUADRO DE MEMBROS (MBRFILE)
001430*            LRECL = 500 POSICOES
001440*
001450*-----------------------------------------------------------------
001460 FD  MBRFILE.
001470     COPY "BOOKMBR".
001480
001490*-----------------------------------------------------------------
001500*            INPUT - DEMANDA DO NOVO PROJETO (DEMFILE)
001510*            LRECL = 520 POSICOES
001520*
001530*-----------------------------------------------------------------
001540 FD  DEMFILE.
001550     COPY "BOOKDEM".
001560
001570*-----------------------------------------------------------------
001580*            OUTPUT - RELATORIO DE RECOMENDACAO (DECFILE)
001590*            LRECL = 132 POSICOES
001600*
001610*-----------------------------------------------------------------
001620 FD  DECFILE.
001630 01  REG-DECISAO                  PIC X(132).
001640
001650*-----------------------------------------------------------------
001660 WORKING-STORAGE                  SECTION.
001670*-----------------------------------------------------------------
001680
001690*-----------------------------------------------------------------
001700 01  FILLER                       PIC X(050)         VALUE
001710        "INICIO DA WORKING".
001720*-----------------------------------------------------------------
001730
001740*-----------------------------------------------------------------
001750 01  FILLER                       PIC X(050)         VALUE
001760        "-----VARIAVEIS DE STATUS DOS ARQUIVOS-----".
001770*-----------------------------------------------------------------
001780
001790 01  FS-MBRFILE                   PIC 9(002)         VALUE ZEROS.
001800 01  FS-DEMFILE                   PIC 9(002)         VALUE ZEROS.
001810 01  FS-DECFILE                   PIC 9(002)         VALUE ZEROS.
001820
001830*-----------------------------------------------------------------
001840 01  FILLER                       PIC X(050)         VALUE
001850        "-----CONSTANTES DE CONFIGURACAO DO MODELO-----".
001860*-----------------------------------------------------------------
001870
001880 01  WRK-CFG-CAPACIDADE           PIC 9(02)V99       VALUE 12.00.
001890 01  WRK-CFG-CAPAC-DEN            PIC 9(02)V99       VALUE ZEROS.
001900 01  WRK-CFG-PESO-CAPAC           PIC 9V99           VALUE .25.
001910 01  WRK-CFG-PESO-HABIL           PIC 9V99           VALUE .25.
001920 01  WRK-CFG-PESO-CONFIA          PIC 9V99           VALUE .20.
001930 01  WRK-CFG-PESO-CRESCI          PIC 9V99           VALUE .15.
001940 01  WRK-CFG-PESO-OBJET           PIC 9V99           VALUE .10.
001950 01  WRK-CFG-PESO-PENAL           PIC 9V99           VALUE .05.
001960 01  WRK-CALC-MAIUSCULAS          PIC X(26)          VALUE
001970        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001980 01  WRK-CALC-MINUSCULAS          PIC X(26)          VALUE
001990        "abcdefghijklmnopqrstuvwxyz".
002000
002010*-----------------------------------------------------------------
002020 01  FILLER                       PIC X(050)         VALUE
002030        "-----CAMPOS DERIVADOS DA DEMANDA-----".
002040*-----------------------------------------------------------------
002050
002060 01  WRK-DEM-DOMINIO              PIC X(15)          VALUE SPACES.
002070 01  WRK-DEM-PESO-URGEN           PIC 9V99   COMP     VALUE ZERO.
002080 01  WRK-DEM-PENALIDADE           PIC 9V9(4) COMP     VALUE ZERO.
002090 01  WRK-DEM-OBJ-EFET             PIC 9(02)  COMP     VALUE ZERO.
002100 01  WRK-TAB-OBJETIVOS.
002110     05  WRK-OBJ-ATIVA OCCURS 10 TIMES PIC X(30).
002120
002130*-----------------------------------------------------------------
002140 01  FILLER                       PIC X(050)         VALUE
002150        "-----QUADRO DE MEMBROS E AREA DE TROCA-----".
002160*-----------------------------------------------------------------
002170
002180     COPY "BOOKTAB".
002190
002200*-----------------------------------------------------------------
002210 01  FILLER                       PIC X(050)         VALUE
002220        "-----SUBSCRITOS E CAMPOS DE CALCULO AUXILIAR-----".
002230*-----------------------------------------------------------------
002240
002250 01  IDX-MBR                      PIC 9(03)  COMP     VALUE ZERO.
002260 01  IDX-SKL                      PIC 9(02)  COMP     VALUE ZERO.
002270 01  IDX-PRJ                      PIC 9(02)  COMP     VALUE ZERO.
002280 01  IDX-REQ                      PIC 9(02)  COMP     VALUE ZERO.
002290 01  IDX-OBJ                      PIC 9(02)  COMP     VALUE ZERO.
002300 01  IDX-EQP                      PIC 9(02)  COMP     VALUE ZERO.
002310 01  IDX-ORD                      PIC 9(03)  COMP     VALUE ZERO.
002320 01  IDX-ORD2                     PIC 9(03)  COMP     VALUE ZERO.
002330 01  IDX-LIM                      PIC 9(03)  COMP     VALUE ZERO.
002340
002350 01  WRK-CALC-TEMP            PIC S9(03)V9(4) COMP     VALUE ZERO.
002360 01  WRK-CALC-CLAMP                PIC 9V9(4) COMP    VALUE ZERO.
002370 01  WRK-CALC-STRETCH              PIC 9V9(4) COMP    VALUE ZERO.
002380 01  WRK-CALC-MANAGE                PIC 9V9(4) COMP   VALUE ZERO.
002390 01  WRK-CALC-LOADFATOR              PIC 9V9(4) COMP  VALUE ZERO.
002400 01  WRK-CALC-SOMA-MIN        PIC 9(02)V9(4) COMP      VALUE ZERO.
002410 01  WRK-CALC-SOMA-REQ        PIC 9(02)V9(4) COMP      VALUE ZERO.
002420 01  WRK-CALC-NIVEL-ACHADO         PIC 9V99   COMP    VALUE ZERO.
002430 01  WRK-CALC-HITS                PIC 9(02)   COMP    VALUE ZERO.
002440 01  WRK-CALC-OBJ-LOWER           PIC X(30)          VALUE SPACES.
002450 01  WRK-CALC-OBJLEN              PIC 9(02)   COMP    VALUE ZERO.
002460 01  WRK-CALC-MAXPOS              PIC 9(03)   COMP    VALUE ZERO.
002470 01  WRK-CALC-POS                 PIC 9(03)   COMP    VALUE ZERO.
002480 01  WRK-CALC-NOMELEN             PIC 9(02)   COMP    VALUE ZERO.
002490 01  WRK-CALC-DUP-POS             PIC 9(02)   COMP    VALUE ZERO.
002500
002510 01  WRK-CALC-SKL-ACHOU            PIC X(01)          VALUE "N".
002520     88  SKL-ACHADA                                   VALUE "S".
002530 01  WRK-CALC-ACHOU                PIC X(01)          VALUE "N".
002540     88  SUBSTR-ACHADA                                VALUE "S".
002550 01  WRK-CALC-DUP-FLAG             PIC X(01)          VALUE "N".
002560     88  DUP-ACHADA                                   VALUE "S".
002570 01  WRK-CALC-TROCOU               PIC X(01)          VALUE "N".
002580     88  HOUVE-TROCA                                  VALUE "S".
002590
002600*-----------------------------------------------------------------
002610 01  FILLER                       PIC X(050)         VALUE
002620        "-----EQUIPE SUGERIDA-----".
002630*-----------------------------------------------------------------
002640
002650 01  WRK-EQP-TOPFIT                PIC 9V9(4) COMP   VALUE ZERO.
002660 01  WRK-EQP-REQCNT                PIC 9(03)  COMP   VALUE ZERO.
002670 01  WRK-EQP-TAMANHO                PIC 9(02) COMP   VALUE ZERO.
002680 01  WRK-EQP-RANK-CRESC            PIC 9(03)  COMP   VALUE ZERO.
002690 01  WRK-EQP-GARANTIDO             PIC X(01)         VALUE "N".
002700     88  CRESCIMENTO-GARANTIDO                       VALUE "S".
002710 01  WRK-TAB-EQUIPE.
002720     05  WRK-EQP-ENTRY OCCURS 10 TIMES.
002730         10  WRK-EQP-NOME          PIC X(20).
002740         10  WRK-EQP-RANK          PIC 9(03)  COMP.
002750
002760*-----------------------------------------------------------------
002770 01  FILLER                       PIC X(050)         VALUE
002780        "-----LINHAS DO RELATORIO DE RECOMENDACAO-----".
002790*-----------------------------------------------------------------
002800
002810 01  WRK-CAB-TITULO                PIC X(132)        VALUE
002820        "=== RECOMMENDATION ===".
002830
002840 01  WRK-CAB-PROJETO.
002850     05  FILLER                PIC X(09)       VALUE "PROJECT: ".
002860     05  WRK-CAB-PROJETO-NOME  PIC X(20)       VALUE SPACES.
002870     05  FILLER                PIC X(103)      VALUE SPACES.
002880
002890 01  WRK-CAB-EQUIPE-TIT            PIC X(132)        VALUE
002900        "SUGGESTED TEAM:".
002910
002920 01  WRK-LINHA-MEMBRO.
002930     05  FILLER                PIC X(03)       VALUE " - ".
002940     05  WRK-LM-NOME           PIC X(20)       VALUE SPACES.
002950     05  FILLER                PIC X(109)      VALUE SPACES.
002960
002970 01  WRK-CAB-INSIGHTS-TIT          PIC X(132)        VALUE
002980        "DETAILED INSIGHTS (HIGHER UTILITY IS BETTER):".
002990
003000 01  WRK-LINHA-DETALHE.
003010     05  WRK-LD-NOME           PIC X(20)       VALUE SPACES.
003020     05  FILLER                PIC X(02)       VALUE SPACES.
003030     05  FILLER                PIC X(05)       VALUE "UTIL=".
003040     05  WRK-LD-UTIL           PIC -9.999.
003050     05  FILLER                PIC X(02)       VALUE SPACES.
003060     05  FILLER                PIC X(04)       VALUE "CAP=".
003070     05  WRK-LD-CAP            PIC 9.99.
003080     05  FILLER                PIC X(02)       VALUE SPACES.
003090     05  FILLER                PIC X(04)       VALUE "FIT=".
003100     05  WRK-LD-FIT            PIC 9.99.
003110     05  FILLER                PIC X(02)       VALUE SPACES.
003120     05  FILLER                PIC X(04)       VALUE "REL=".
003130     05  WRK-LD-REL            PIC 9.99.
003140     05  FILLER                PIC X(02)       VALUE SPACES.
003150     05  FILLER                PIC X(04)       VALUE "GRO=".
003160     05  WRK-LD-GRO            PIC 9.99.
003170     05  FILLER                PIC X(69)       VALUE SPACES.
003180
003190 01  WRK-LINHA-NARRATIVA.
003200     05  FILLER                PIC X(04)       VALUE SPACES.
003210     05  WRK-LN-TEXTO          PIC X(120)      VALUE SPACES.
003220     05  FILLER                PIC X(08)       VALUE SPACES.
003230
003240 01  WRK-NAR-CAP                   PIC 9.99.
003250 01  WRK-NAR-DURPEN                PIC 9.99.
003260 01  WRK-NAR-FIT                   PIC 9.99.
003270 01  WRK-NAR-REL                   PIC 9.99.
003280 01  WRK-NAR-GRO                   PIC 9.99.
003290 01  WRK-NAR-OBJ                   PIC 9.99.
003300
003310 01  WRK-LINHA-RODAPE1.
003320     05  FILLER                PIC X(20)       VALUE
003330        "MEMBERS EVALUATED: ".
003340     05  WRK-LR-TOTAL          PIC ZZ9.
003350     05  FILLER                PIC X(109)      VALUE SPACES.
003360
003370 01  WRK-LINHA-RODAPE2.
003380     05  FILLER                PIC X(11)       VALUE
003390        "TEAM SIZE: ".
003400     05  WRK-LR-TAMANHO        PIC Z9.
003410     05  FILLER                PIC X(119)      VALUE SPACES.
003420
003430*-----------------------------------------------------------------
003440 01  FILLER                       PIC X(050)         VALUE
003450        "-----BOOK DE MENSAGEM DE ERRO DOS ARQUIVOS-----".
003460*-----------------------------------------------------------------
003470
003480     COPY "BOOKMSG".
003490
003500*-----------------------------------------------------------------
003510 01  FILLER                       PIC X(050)         VALUE
003520        "-----FIM DA WORKING-----".
003530*-----------------------------------------------------------------
003540
003550
003560*=================================================================
003570 PROCEDURE                        DIVISION.
003580*=================================================================
003590
003600*-----------------------------------------------------------------
003610 0000-PRINCIPAL                   SECTION.
003620*-----------------------------------------------------------------
003630
003640     PERFORM 0100-INICIALIZAR.
003650     PERFORM 0150-VERIFICAR-QUADRO-VAZIO.
003660     PERFORM 0300-PREPARAR-DEMANDA.
003670     PERFORM 0400-AVALIAR-QUADRO.
003680     PERFORM 0500-ORDENAR-QUADRO.
003690     PERFORM 0600-SELECIONAR-EQUIPE.
003700     PERFORM 0700-IMPRIMIR-RELATORIO.
003710     PERFORM 0900-FINALIZAR.
003720
003730 0000-PRINCIPAL-FIM.              EXIT.
003740
003750*-----------------------------------------------------------------
003760 0100-INICIALIZAR                 SECTION.
003770*-----------------------------------------------------------------
003780
003790     OPEN INPUT  MBRFILE
003800          INPUT  DEMFILE
003810          OUTPUT DECFILE.
003820
003830     IF FS-MBRFILE NOT EQUAL ZEROS
003840         MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
003850         MOVE FS-MBRFILE              TO WRK-STATUS-ERRO
003860         MOVE "0100-ABRIR-MBRFILE"    TO WRK-AREA-ERRO
003870         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
003880         MOVE "MBRFILE"               TO WRK-ARQUIVO-ERRO
003890         PERFORM 9999-TRATAR-ERRO
003900     END-IF.
003910
003920     IF FS-DEMFILE NOT EQUAL ZEROS
003930         MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
003940         MOVE FS-DEMFILE              TO WRK-STATUS-ERRO
003950         MOVE "0100-ABRIR-DEMFILE"    TO WRK-AREA-ERRO
003960         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
003970         MOVE "DEMFILE"               TO WRK-ARQUIVO-ERRO
003980         PERFORM 9999-TRATAR-ERRO
003990     END-IF.
004000
004010     IF FS-DECFILE NOT EQUAL ZEROS
004020         MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
004030         MOVE FS-DECFILE              TO WRK-STATUS-ERRO
004040         MOVE "0100-ABRIR-DECFILE"    TO WRK-AREA-ERRO
004050         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
004060         MOVE "DECFILE"               TO WRK-ARQUIVO-ERRO
004070         PERFORM 9999-TRATAR-ERRO
004080     END-IF.
004090
004100     IF WRK-CFG-CAPACIDADE GREATER 1
004110         MOVE WRK-CFG-CAPACIDADE      TO WRK-CFG-CAPAC-DEN
004120     ELSE
004130         MOVE 1                       TO WRK-CFG-CAPAC-DEN
004140     END-IF.
004150
004160 0100-INICIALIZAR-FIM.            EXIT.
004170
004180*-----------------------------------------------------------------
004190 0150-VERIFICAR-QUADRO-VAZIO      SECTION.
004200*-----------------------------------------------------------------
004210
004220     PERFORM 0160-LER-MEMBRO.
004230
004240     IF FS-MBRFILE EQUAL 00
004250         PERFORM 0200-CARREGAR-QUADRO
004260             UNTIL FS-MBRFILE NOT EQUAL 00
004270     ELSE
004280         MOVE WRK-ARQ-VAZIO           TO WRK-DESCRICAO-ERRO
004290         MOVE FS-MBRFILE              TO WRK-STATUS-ERRO
004300         MOVE "0150-QUADRO-VAZIO"     TO WRK-AREA-ERRO
004310         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
004320         MOVE "MBRFILE"               TO WRK-ARQUIVO-ERRO
004330         PERFORM 9999-TRATAR-ERRO
004340     END-IF.
004350
004360 0150-VERIFICAR-QUADRO-VAZIO-FIM. EXIT.
004370
004380*-----------------------------------------------------------------
004390 0160-LER-MEMBRO                  SECTION.
004400*-----------------------------------------------------------------
004410
004420     READ MBRFILE.
004430
004440 0160-LER-MEMBRO-FIM.             EXIT.
004450
004460*-----------------------------------------------------------------
004470 0200-CARREGAR-QUADRO             SECTION.
004480*-----------------------------------------------------------------
004490
004500     ADD 1 TO WRK-QDR-TOTAL.
004510
004520     IF WRK-QDR-TOTAL GREATER WRK-QDR-CAP
004530         MOVE WRK-ARQ-VAZIO           TO WRK-DESCRICAO-ERRO
004540         MOVE 99                      TO WRK-STATUS-ERRO
004550         MOVE "0200-QUADRO-CHEIO"     TO WRK-AREA-ERRO
004560         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
004570         MOVE "MBRFILE"               TO WRK-ARQUIVO-ERRO
004580         PERFORM 9999-TRATAR-ERRO
004590     END-IF.
004600
004610     PERFORM 0210-VALIDAR-MEMBRO.
004620     PERFORM 0220-CARREGAR-MEMBRO.
004630     PERFORM 0160-LER-MEMBRO.
004640
004650 0200-CARREGAR-QUADRO-FIM.        EXIT.
004660
004670*-----------------------------------------------------------------
004680 0210-VALIDAR-MEMBRO              SECTION.
004690*-----------------------------------------------------------------
004700
004710     IF PERFORMANCE NOT NUMERIC
004720         MOVE 0 TO PERFORMANCE
004730     END-IF.
004740     IF PERFORMANCE GREATER 1
004750         MOVE 1 TO PERFORMANCE
004760     END-IF.
004770
004780     IF GROWTH-DESIRE NOT NUMERIC
004790         MOVE 0 TO GROWTH-DESIRE
004800     END-IF.
004810     IF GROWTH-DESIRE GREATER 1
004820         MOVE 1 TO GROWTH-DESIRE
004830     END-IF.
004840
004850     IF SKILL-COUNT NOT NUMERIC
004860         MOVE 0 TO SKILL-COUNT
004870     END-IF.
004880     IF SKILL-COUNT GREATER 10
004890         MOVE 10 TO SKILL-COUNT
004900     END-IF.
004910
004920     IF PROJECT-COUNT NOT NUMERIC
004930         MOVE 0 TO PROJECT-COUNT
004940     END-IF.
004950     IF PROJECT-COUNT GREATER 10
004960         MOVE 10 TO PROJECT-COUNT
004970     END-IF.
004980
004990     MOVE 1 TO IDX-SKL.
005000     PERFORM 0211-VALIDAR-HABILID-MBR
005010         UNTIL IDX-SKL GREATER SKILL-COUNT.
005020
005030     MOVE 1 TO IDX-PRJ.
005040     PERFORM 0212-VALIDAR-PROJETO-MBR
005050         UNTIL IDX-PRJ GREATER PROJECT-COUNT.
005060
005070 0210-VALIDAR-MEMBRO-FIM.         EXIT.
005080
005090*-----------------------------------------------------------------
005100 0211-VALIDAR-HABILID-MBR         SECTION.
005110*-----------------------------------------------------------------
005120
005130     INSPECT SKILL-NOME(IDX-SKL) CONVERTING
005140         WRK-CALC-MAIUSCULAS TO WRK-CALC-MINUSCULAS.
005150
005160     IF SKILL-NIVEL(IDX-SKL) NOT NUMERIC
005170         MOVE 0.50 TO SKILL-NIVEL(IDX-SKL)
005180     END-IF.
005190     IF SKILL-NIVEL(IDX-SKL) GREATER 1
005200         MOVE 1 TO SKILL-NIVEL(IDX-SKL)
005210     END-IF.
005220
005230     ADD 1 TO IDX-SKL.
005240
005250 0211-VALIDAR-HABILID-MBR-FIM.    EXIT.
005260
005270*-----------------------------------------------------------------
005280 0212-VALIDAR-PROJETO-MBR         SECTION.
005290*-----------------------------------------------------------------
005300
005310     IF PRJ-SEMANAS(IDX-PRJ) NOT NUMERIC
005320         MOVE 4.00 TO PRJ-SEMANAS(IDX-PRJ)
005330     END-IF.
005340
005350     ADD 1 TO IDX-PRJ.
005360
005370 0212-VALIDAR-PROJETO-MBR-FIM.    EXIT.
005380
005390*-----------------------------------------------------------------
005400 0220-CARREGAR-MEMBRO             SECTION.
005410*-----------------------------------------------------------------
005420
005430     MOVE WRK-QDR-TOTAL            TO IDX-MBR.
005440     MOVE MEMBER-NAME              TO WRK-MBR-NOME(IDX-MBR).
005450     MOVE PERFORMANCE              TO WRK-MBR-PERFORM(IDX-MBR).
005460     MOVE GROWTH-DESIRE            TO WRK-MBR-GROWTH(IDX-MBR).
005470     MOVE SKILL-COUNT              TO WRK-MBR-SKL-CNT(IDX-MBR).
005480     MOVE PROJECT-COUNT            TO WRK-MBR-PRJ-CNT(IDX-MBR).
005490     MOVE WRK-QDR-TOTAL            TO WRK-MBR-ORDEM-ORIG(IDX-MBR).
005500     MOVE SPACES                   TO WRK-MBR-SKILLSTR(IDX-MBR).
005510     MOVE 0                        TO WRK-MBR-CARGA-TOT(IDX-MBR).
005520
005530     MOVE 1 TO IDX-SKL.
005540     PERFORM 0221-CARREGAR-HABILID-MBR
005550         UNTIL IDX-SKL GREATER SKILL-COUNT.
005560
005570     MOVE 1 TO IDX-PRJ.
005580     PERFORM 0222-CARREGAR-PROJETO-MBR
005590         UNTIL IDX-PRJ GREATER PROJECT-COUNT.
005600
005610 0220-CARREGAR-MEMBRO-FIM.        EXIT.
005620
005630*-----------------------------------------------------------------
005640 0221-CARREGAR-HABILID-MBR        SECTION.
005650*-----------------------------------------------------------------
005660
005670     MOVE SKILL-NOME(IDX-SKL)
005680         TO WRK-MBR-SKL-NOME(IDX-MBR, IDX-SKL).
005690     MOVE SKILL-NIVEL(IDX-SKL)
005700         TO WRK-MBR-SKL-NIVEL(IDX-MBR, IDX-SKL).
005710
005720     COMPUTE WRK-CALC-POS = (IDX-SKL - 1) * 16 + 1.
005730     MOVE SKILL-NOME(IDX-SKL)
005740         TO WRK-MBR-SKILLSTR(IDX-MBR)(WRK-CALC-POS:15).
005750
005760     ADD 1 TO IDX-SKL.
005770
005780 0221-CARREGAR-HABILID-MBR-FIM.   EXIT.
005790
005800*-----------------------------------------------------------------
005810 0222-CARREGAR-PROJETO-MBR        SECTION.
005820*-----------------------------------------------------------------
005830
005840     ADD PRJ-SEMANAS(IDX-PRJ) TO WRK-MBR-CARGA-TOT(IDX-MBR).
005850
005860     ADD 1 TO IDX-PRJ.
005870
005880 0222-CARREGAR-PROJETO-MBR-FIM.   EXIT.
005890
005900*-----------------------------------------------------------------
005910 0300-PREPARAR-DEMANDA            SECTION.
005920*-----------------------------------------------------------------
005930
005940     PERFORM 0310-LER-DEMANDA.
005950
005960     IF FS-DEMFILE NOT EQUAL ZEROS
005970         MOVE WRK-ERRO-LEIT           TO WRK-DESCRICAO-ERRO
005980         MOVE FS-DEMFILE              TO WRK-STATUS-ERRO
005990         MOVE "0300-LER-DEMANDA"      TO WRK-AREA-ERRO
006000         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
006010         MOVE "DEMFILE"               TO WRK-ARQUIVO-ERRO
006020         PERFORM 9999-TRATAR-ERRO
006030     END-IF.
006040
006050     PERFORM 0320-VALIDAR-DEMANDA.
006060     PERFORM 0321-CARREGAR-OBJETIVOS.
006070     PERFORM 0325-DOMINIO-PRIMARIO.
006080     PERFORM 0330-CALC-PENALIDADE.
006090     PERFORM 0335-CALC-PESO-URGENCIA.
006100
006110 0300-PREPARAR-DEMANDA-FIM.       EXIT.
006120
006130*-----------------------------------------------------------------
006140 0310-LER-DEMANDA                 SECTION.
006150*-----------------------------------------------------------------
006160
006170     READ DEMFILE.
006180
006190 0310-LER-DEMANDA-FIM.            EXIT.
006200
006210*-----------------------------------------------------------------
006220 0320-VALIDAR-DEMANDA             SECTION.
006230*-----------------------------------------------------------------
006240
006250     IF DURATION-WEEKS NOT NUMERIC
006260         MOVE 1.00 TO DURATION-WEEKS
006270     END-IF.
006280     IF DURATION-WEEKS LESS 1
006290         MOVE 1.00 TO DURATION-WEEKS
006300     END-IF.
006310
006320     IF URGENCY EQUAL SPACE
006330         MOVE "M" TO URGENCY
006340     END-IF.
006350     IF URGENCY NOT EQUAL "L" AND URGENCY NOT EQUAL "M"
006360             AND URGENCY NOT EQUAL "H"
006370         MOVE "M" TO URGENCY
006380     END-IF.
006390
006400     IF REQ-SKILL-COUNT NOT NUMERIC
006410         MOVE 0 TO REQ-SKILL-COUNT
006420     END-IF.
006430     IF REQ-SKILL-COUNT GREATER 10
006440         MOVE 10 TO REQ-SKILL-COUNT
006450     END-IF.
006460
006470     IF OBJECTIVE-COUNT NOT NUMERIC
006480         MOVE 0 TO OBJECTIVE-COUNT
006490     END-IF.
006500     IF OBJECTIVE-COUNT GREATER 10
006510         MOVE 10 TO OBJECTIVE-COUNT
006520     END-IF.
006530
006540     MOVE 1 TO IDX-REQ.
006550     PERFORM 0322-VALIDAR-HABILID-DEM
006560         UNTIL IDX-REQ GREATER REQ-SKILL-COUNT.
006570
006580 0320-VALIDAR-DEMANDA-FIM.        EXIT.
006590
006600*-----------------------------------------------------------------
006610 0322-VALIDAR-HABILID-DEM         SECTION.
006620*-----------------------------------------------------------------
006630
006640     INSPECT REQSKL-NOME(IDX-REQ) CONVERTING
006650         WRK-CALC-MAIUSCULAS TO WRK-CALC-MINUSCULAS.
006660
006670     IF REQSKL-NIVEL(IDX-REQ) NOT NUMERIC
006680         MOVE 0.50 TO REQSKL-NIVEL(IDX-REQ)
006690     END-IF.
006700     IF REQSKL-NIVEL(IDX-REQ) GREATER 1
006710         MOVE 1 TO REQSKL-NIVEL(IDX-REQ)
006720     END-IF.
006730
006740     ADD 1 TO IDX-REQ.
006750
006760 0322-VALIDAR-HABILID-DEM-FIM.    EXIT.
006770
006780*-----------------------------------------------------------------
006790 0321-CARREGAR-OBJETIVOS          SECTION.
006800*-----------------------------------------------------------------
006810
006820     MOVE 0 TO WRK-DEM-OBJ-EFET.
006830     MOVE 1 TO IDX-OBJ.
006840     PERFORM 0321A-AVALIAR-OBJ-BRUTO
006850         UNTIL IDX-OBJ GREATER OBJECTIVE-COUNT.
006860
006870 0321-CARREGAR-OBJETIVOS-FIM.     EXIT.
006880
006890*-----------------------------------------------------------------
006900 0321A-AVALIAR-OBJ-BRUTO          SECTION.
006910*-----------------------------------------------------------------
006920
006930     IF OBJ-TEXTO(IDX-OBJ) NOT EQUAL SPACES
006940         PERFORM 0321B-VERIFICAR-DUPLICADO
006950         IF NOT DUP-ACHADA
006960             ADD 1 TO WRK-DEM-OBJ-EFET
006970             MOVE OBJ-TEXTO(IDX-OBJ)
006980                 TO WRK-OBJ-ATIVA(WRK-DEM-OBJ-EFET)
006990         END-IF
007000     END-IF.
007010
007020     ADD 1 TO IDX-OBJ.
007030
007040 0321A-AVALIAR-OBJ-BRUTO-FIM.     EXIT.
007050
007060*-----------------------------------------------------------------
007070 0321B-VERIFICAR-DUPLICADO        SECTION.
007080*-----------------------------------------------------------------
007090
007100     MOVE "N" TO WRK-CALC-DUP-FLAG.
007110     MOVE 1   TO WRK-CALC-DUP-POS.
007120     PERFORM 0321C-COMPARAR-DUP
007130         UNTIL WRK-CALC-DUP-POS GREATER WRK-DEM-OBJ-EFET
007140            OR DUP-ACHADA.
007150
007160 0321B-VERIFICAR-DUPLICADO-FIM.   EXIT.
007170
007180*-----------------------------------------------------------------
007190 0321C-COMPARAR-DUP               SECTION.
007200*-----------------------------------------------------------------
007210
007220     IF WRK-OBJ-ATIVA(WRK-CALC-DUP-POS) EQUAL OBJ-TEXTO(IDX-OBJ)
007230         MOVE "S" TO WRK-CALC-DUP-FLAG
007240     ELSE
007250         ADD 1 TO WRK-CALC-DUP-POS
007260     END-IF.
007270
007280 0321C-COMPARAR-DUP-FIM.          EXIT.
007290
007300*-----------------------------------------------------------------
007310 0325-DOMINIO-PRIMARIO            SECTION.
007320*-----------------------------------------------------------------
007330
007340     IF REQ-SKILL-COUNT EQUAL ZERO
007350         MOVE "GENERAL" TO WRK-DEM-DOMINIO
007360     ELSE
007370         MOVE REQSKL-NOME(1)  TO WRK-DEM-DOMINIO
007380         MOVE REQSKL-NIVEL(1) TO WRK-CALC-NIVEL-ACHADO
007390         MOVE 2 TO IDX-REQ
007400         PERFORM 0326-COMPARAR-DOMINIO
007410             UNTIL IDX-REQ GREATER REQ-SKILL-COUNT
007420     END-IF.
007430
007440 0325-DOMINIO-PRIMARIO-FIM.       EXIT.
007450
007460*-----------------------------------------------------------------
007470 0326-COMPARAR-DOMINIO            SECTION.
007480*-----------------------------------------------------------------
007490
007500     IF REQSKL-NIVEL(IDX-REQ) GREATER WRK-CALC-NIVEL-ACHADO
007510         MOVE REQSKL-NIVEL(IDX-REQ) TO WRK-CALC-NIVEL-ACHADO
007520         MOVE REQSKL-NOME(IDX-REQ)  TO WRK-DEM-DOMINIO
007530     END-IF.
007540
007550     ADD 1 TO IDX-REQ.
007560
007570 0326-COMPARAR-DOMINIO-FIM.       EXIT.
007580
007590*-----------------------------------------------------------------
007600 0330-CALC-PENALIDADE             SECTION.
007610*-----------------------------------------------------------------
007620
007630     COMPUTE WRK-CALC-TEMP ROUNDED =
007640         DURATION-WEEKS / (2 * WRK-CFG-CAPACIDADE).
007650
007660     PERFORM 0405-CLAMP01.
007670
007680     MOVE WRK-CALC-CLAMP TO WRK-DEM-PENALIDADE.
007690
007700 0330-CALC-PENALIDADE-FIM.        EXIT.
007710
007720*-----------------------------------------------------------------
007730 0335-CALC-PESO-URGENCIA          SECTION.
007740*-----------------------------------------------------------------
007750
007760     IF URGENCIA-BAIXA
007770         MOVE 0.30 TO WRK-DEM-PESO-URGEN
007780     ELSE
007790         IF URGENCIA-ALTA
007800             MOVE 1.00 TO WRK-DEM-PESO-URGEN
007810         ELSE
007820             MOVE 0.60 TO WRK-DEM-PESO-URGEN
007830         END-IF
007840     END-IF.
007850
007860 0335-CALC-PESO-URGENCIA-FIM.     EXIT.
007870
007880*-----------------------------------------------------------------
007890 0400-AVALIAR-QUADRO              SECTION.
007900*-----------------------------------------------------------------
007910
007920     MOVE 1 TO IDX-MBR.
007930     PERFORM 0410-CALC-PONTUACAO
007940         UNTIL IDX-MBR GREATER WRK-QDR-TOTAL.
007950
007960 0400-AVALIAR-QUADRO-FIM.         EXIT.
007970
007980*-----------------------------------------------------------------
007990 0405-CLAMP01                     SECTION.
008000*-----------------------------------------------------------------
008010
008020     IF WRK-CALC-TEMP LESS ZERO
008030         MOVE 0 TO WRK-CALC-CLAMP
008040     ELSE
008050         IF WRK-CALC-TEMP GREATER 1
008060             MOVE 1 TO WRK-CALC-CLAMP
008070         ELSE
008080             MOVE WRK-CALC-TEMP TO WRK-CALC-CLAMP
008090         END-IF
008100     END-IF.
008110
008120 0405-CLAMP01-FIM.                EXIT.
008130
008140*-----------------------------------------------------------------
008150 0410-CALC-PONTUACAO              SECTION.
008160*-----------------------------------------------------------------
008170
008180     PERFORM 0411-CALC-CAPACIDADE.
008190     PERFORM 0412-CALC-AJUSTE-HABILID.
008200     MOVE WRK-MBR-PERFORM(IDX-MBR) TO WRK-MBR-CONFIAB(IDX-MBR).
008210     PERFORM 0414-CALC-CRESCIMENTO.
008220     PERFORM 0415-CALC-ALINHAMENTO.
008230     MOVE WRK-DEM-PENALIDADE TO WRK-MBR-PENALID(IDX-MBR).
008240     PERFORM 0418-CALC-UTILIDADE.
008250     PERFORM 0419-MONTAR-NARRATIVA.
008260
008270     ADD 1 TO IDX-MBR.
008280
008290 0410-CALC-PONTUACAO-FIM.         EXIT.
008300
008310*-----------------------------------------------------------------
008320 0411-CALC-CAPACIDADE             SECTION.
008330*-----------------------------------------------------------------
008340
008350     COMPUTE WRK-MBR-RAZAOCARGA(IDX-MBR) ROUNDED =
008360         WRK-MBR-CARGA-TOT(IDX-MBR) / WRK-CFG-CAPAC-DEN.
008370
008380     COMPUTE WRK-CALC-TEMP ROUNDED =
008390         1 - WRK-MBR-RAZAOCARGA(IDX-MBR).
008400
008410     PERFORM 0405-CLAMP01.
008420
008430     MOVE WRK-CALC-CLAMP TO WRK-MBR-CAPACIDADE(IDX-MBR).
008440
008450 0411-CALC-CAPACIDADE-FIM.        EXIT.
008460
008470*-----------------------------------------------------------------
008480 0412-CALC-AJUSTE-HABILID         SECTION.
008490*-----------------------------------------------------------------
008500
008510     MOVE 0 TO WRK-CALC-SOMA-MIN.
008520     MOVE 0 TO WRK-CALC-SOMA-REQ.
008530
008540     IF REQ-SKILL-COUNT EQUAL ZERO
008550         MOVE 0 TO WRK-MBR-HABILFIT(IDX-MBR)
008560     ELSE
008570         MOVE 1 TO IDX-REQ
008580         PERFORM 0412A-ACUMULAR-HABILID
008590             UNTIL IDX-REQ GREATER REQ-SKILL-COUNT
008600         IF WRK-CALC-SOMA-REQ GREATER ZERO
008610             COMPUTE WRK-MBR-HABILFIT(IDX-MBR) ROUNDED =
008620                 WRK-CALC-SOMA-MIN / WRK-CALC-SOMA-REQ
008630         ELSE
008640             MOVE 0 TO WRK-MBR-HABILFIT(IDX-MBR)
008650         END-IF
008660     END-IF.
008670
008680 0412-CALC-AJUSTE-HABILID-FIM.    EXIT.
008690
008700*-----------------------------------------------------------------
008710 0412A-ACUMULAR-HABILID           SECTION.
008720*-----------------------------------------------------------------
008730
008740     PERFORM 0413-LOCALIZAR-HABILID.
008750
008760     IF WRK-CALC-NIVEL-ACHADO LESS REQSKL-NIVEL(IDX-REQ)
008770         ADD WRK-CALC-NIVEL-ACHADO  TO WRK-CALC-SOMA-MIN
008780     ELSE
008790         ADD REQSKL-NIVEL(IDX-REQ)  TO WRK-CALC-SOMA-MIN
008800     END-IF.
008810
008820     ADD REQSKL-NIVEL(IDX-REQ) TO WRK-CALC-SOMA-REQ.
008830
008840     ADD 1 TO IDX-REQ.
008850
008860 0412A-ACUMULAR-HABILID-FIM.      EXIT.
008870
008880*-----------------------------------------------------------------
008890 0413-LOCALIZAR-HABILID           SECTION.
008900*-----------------------------------------------------------------
008910
008920     MOVE 0   TO WRK-CALC-NIVEL-ACHADO.
008930     MOVE "N" TO WRK-CALC-SKL-ACHOU.
008940     MOVE 1   TO IDX-SKL.
008950
008960     PERFORM 0413A-COMPARAR-HABILID
008970         UNTIL IDX-SKL GREATER WRK-MBR-SKL-CNT(IDX-MBR)
008980            OR SKL-ACHADA.
008990
009000 0413-LOCALIZAR-HABILID-FIM.      EXIT.
009010
009020*-----------------------------------------------------------------
009030 0413A-COMPARAR-HABILID           SECTION.
009040*-----------------------------------------------------------------
009050
009060     IF WRK-MBR-SKL-NOME(IDX-MBR, IDX-SKL)
009070             EQUAL REQSKL-NOME(IDX-REQ)
009080         MOVE WRK-MBR-SKL-NIVEL(IDX-MBR, IDX-SKL)
009090             TO WRK-CALC-NIVEL-ACHADO
009100         MOVE "S" TO WRK-CALC-SKL-ACHOU
009110     ELSE
009120         ADD 1 TO IDX-SKL
009130     END-IF.
009140
009150 0413A-COMPARAR-HABILID-FIM.      EXIT.
009160
009170*-----------------------------------------------------------------
009180 0414-CALC-CRESCIMENTO            SECTION.
009190*-----------------------------------------------------------------
009200
009210     COMPUTE WRK-CALC-TEMP ROUNDED =
009220         1 - WRK-MBR-HABILFIT(IDX-MBR).
009230     PERFORM 0405-CLAMP01.
009240     MOVE WRK-CALC-CLAMP TO WRK-CALC-STRETCH.
009250
009260     COMPUTE WRK-CALC-MANAGE ROUNDED = WRK-CALC-STRETCH + 0.25.
009270     IF WRK-CALC-MANAGE GREATER 1
009280         MOVE 1 TO WRK-CALC-MANAGE
009290     END-IF.
009300
009310     COMPUTE WRK-CALC-TEMP ROUNDED =
009320         1 - WRK-MBR-RAZAOCARGA(IDX-MBR).
009330     IF WRK-CALC-TEMP LESS ZERO
009340         MOVE 0 TO WRK-CALC-LOADFATOR
009350     ELSE
009360         MOVE WRK-CALC-TEMP TO WRK-CALC-LOADFATOR
009370     END-IF.
009380
009390     COMPUTE WRK-MBR-CRESCIM(IDX-MBR) ROUNDED =
009400         WRK-MBR-GROWTH(IDX-MBR) * WRK-CALC-MANAGE
009410             * WRK-CALC-LOADFATOR.
009420
009430 0414-CALC-CRESCIMENTO-FIM.       EXIT.
009440
009450*-----------------------------------------------------------------
009460 0415-CALC-ALINHAMENTO            SECTION.
009470*-----------------------------------------------------------------
009480
009490     IF WRK-DEM-OBJ-EFET EQUAL ZERO
009500         MOVE 0.40 TO WRK-MBR-ALINHAM(IDX-MBR)
009510     ELSE
009520         MOVE 0 TO WRK-CALC-HITS
009530         MOVE 1 TO IDX-OBJ
009540         PERFORM 0415A-AVALIAR-OBJETIVO
009550             UNTIL IDX-OBJ GREATER WRK-DEM-OBJ-EFET
009560         COMPUTE WRK-MBR-ALINHAM(IDX-MBR) ROUNDED =
009570             WRK-CALC-HITS / WRK-DEM-OBJ-EFET
009580     END-IF.
009590
009600 0415-CALC-ALINHAMENTO-FIM.       EXIT.
009610
009620*-----------------------------------------------------------------
009630 0415A-AVALIAR-OBJETIVO           SECTION.
009640*-----------------------------------------------------------------
009650
009660     MOVE WRK-OBJ-ATIVA(IDX-OBJ) TO WRK-CALC-OBJ-LOWER.
009670     INSPECT WRK-CALC-OBJ-LOWER CONVERTING
009680         WRK-CALC-MAIUSCULAS TO WRK-CALC-MINUSCULAS.
009690
009700     PERFORM 0416-VERIFICAR-SUBSTR.
009710
009720     IF SUBSTR-ACHADA
009730         ADD 1 TO WRK-CALC-HITS
009740     END-IF.
009750
009760     ADD 1 TO IDX-OBJ.
009770
009780 0415A-AVALIAR-OBJETIVO-FIM.      EXIT.
009790
009800*-----------------------------------------------------------------
009810 0416-VERIFICAR-SUBSTR            SECTION.
009820*-----------------------------------------------------------------
009830
009840     MOVE 30  TO WRK-CALC-OBJLEN.
009850     MOVE "N" TO WRK-CALC-ACHOU.
009860
009870     PERFORM 0416A-ENCOLHER-OBJ
009880         UNTIL WRK-CALC-OBJLEN EQUAL ZERO
009890            OR WRK-CALC-OBJ-LOWER(WRK-CALC-OBJLEN:1)
009900                   NOT EQUAL SPACE.
009910
009920     IF WRK-CALC-OBJLEN EQUAL ZERO
009930         MOVE "N" TO WRK-CALC-ACHOU
009940     ELSE
009950         COMPUTE WRK-CALC-MAXPOS = 160 - WRK-CALC-OBJLEN + 1
009960         IF WRK-CALC-MAXPOS LESS 1
009970             MOVE "N" TO WRK-CALC-ACHOU
009980         ELSE
009990             MOVE 1 TO WRK-CALC-POS
010000             PERFORM 0416B-COMPARAR-POSICAO
010010                 UNTIL WRK-CALC-POS GREATER WRK-CALC-MAXPOS
010020                    OR SUBSTR-ACHADA
010030         END-IF
010040     END-IF.
010050
010060 0416-VERIFICAR-SUBSTR-FIM.       EXIT.
010070
010080*-----------------------------------------------------------------
010090 0416A-ENCOLHER-OBJ               SECTION.
010100*-----------------------------------------------------------------
010110
010120     SUBTRACT 1 FROM WRK-CALC-OBJLEN.
010130
010140 0416A-ENCOLHER-OBJ-FIM.          EXIT.
010150
010160*-----------------------------------------------------------------
010170 0416B-COMPARAR-POSICAO           SECTION.
010180*-----------------------------------------------------------------
010190
010200     IF WRK-MBR-SKILLSTR(IDX-MBR)(WRK-CALC-POS:WRK-CALC-OBJLEN)
010210             EQUAL WRK-CALC-OBJ-LOWER(1:WRK-CALC-OBJLEN)
010220         MOVE "S" TO WRK-CALC-ACHOU
010230     ELSE
010240         ADD 1 TO WRK-CALC-POS
010250     END-IF.
010260
010270 0416B-COMPARAR-POSICAO-FIM.      EXIT.
010280
010290*-----------------------------------------------------------------
010300 0418-CALC-UTILIDADE              SECTION.
010310*-----------------------------------------------------------------
010320
010330     COMPUTE WRK-MBR-UTILIDADE(IDX-MBR) ROUNDED =
010340          (WRK-CFG-PESO-CAPAC  * WRK-MBR-CAPACIDADE(IDX-MBR))
010350        + (WRK-CFG-PESO-HABIL  * WRK-MBR-HABILFIT(IDX-MBR))
010360        + (WRK-CFG-PESO-CONFIA * WRK-MBR-CONFIAB(IDX-MBR))
010370        + (WRK-CFG-PESO-CRESCI * WRK-MBR-CRESCIM(IDX-MBR))
010380        + (WRK-CFG-PESO-OBJET  * WRK-MBR-ALINHAM(IDX-MBR))
010390        - (WRK-CFG-PESO-PENAL  * WRK-MBR-PENALID(IDX-MBR)).
010400
010410 0418-CALC-UTILIDADE-FIM.         EXIT.
010420
010430*-----------------------------------------------------------------
010440 0419-MONTAR-NARRATIVA            SECTION.
010450*-----------------------------------------------------------------
010460
010470     MOVE 20 TO WRK-CALC-NOMELEN.
010480     PERFORM 0419A-ENCOLHER-NOME
010490         UNTIL WRK-CALC-NOMELEN EQUAL ZERO
010500            OR WRK-MBR-NOME(IDX-MBR)(WRK-CALC-NOMELEN:1)
010510                   NOT EQUAL SPACE.
010520     IF WRK-CALC-NOMELEN EQUAL ZERO
010530         MOVE 1 TO WRK-CALC-NOMELEN
010540     END-IF.
010550
010560     COMPUTE WRK-NAR-CAP    ROUNDED = WRK-MBR-CAPACIDADE(IDX-MBR).
010570     COMPUTE WRK-NAR-DURPEN ROUNDED = WRK-DEM-PENALIDADE.
010580     COMPUTE WRK-NAR-FIT    ROUNDED = WRK-MBR-HABILFIT(IDX-MBR).
010590     COMPUTE WRK-NAR-REL    ROUNDED = WRK-MBR-CONFIAB(IDX-MBR).
010600     COMPUTE WRK-NAR-GRO    ROUNDED = WRK-MBR-CRESCIM(IDX-MBR).
010610     COMPUTE WRK-NAR-OBJ    ROUNDED = WRK-MBR-ALINHAM(IDX-MBR).
010620
010630     STRING
010640         WRK-MBR-NOME(IDX-MBR)(1:WRK-CALC-NOMELEN)
010650                                 DELIMITED BY SIZE
010660         " CAPACITY "            DELIMITED BY SIZE
010670         WRK-NAR-CAP             DELIMITED BY SIZE
010680         " (LOAD PENALTY "       DELIMITED BY SIZE
010690         WRK-NAR-DURPEN          DELIMITED BY SIZE
010700         "); SKILL FIT "         DELIMITED BY SIZE
010710         WRK-NAR-FIT             DELIMITED BY SIZE
010720         ", RELIABILITY "        DELIMITED BY SIZE
010730         WRK-NAR-REL             DELIMITED BY SIZE
010740         "; GROWTH "             DELIMITED BY SIZE
010750         WRK-NAR-GRO             DELIMITED BY SIZE
010760         ", OBJECTIVES "         DELIMITED BY SIZE
010770         WRK-NAR-OBJ             DELIMITED BY SIZE
010780         INTO WRK-MBR-NARRATIVA(IDX-MBR).
010790
010800 0419-MONTAR-NARRATIVA-FIM.       EXIT.
010810
010820*-----------------------------------------------------------------
010830 0419A-ENCOLHER-NOME              SECTION.
010840*-----------------------------------------------------------------
010850
010860     SUBTRACT 1 FROM WRK-CALC-NOMELEN.
010870
010880 0419A-ENCOLHER-NOME-FIM.         EXIT.
010890
010900*-----------------------------------------------------------------
010910 0500-ORDENAR-QUADRO              SECTION.
010920*-----------------------------------------------------------------
010930
010940     MOVE WRK-QDR-TOTAL TO IDX-LIM.
010950
010960     PERFORM 0501-PASSADA-ORDENACAO
010970         UNTIL IDX-LIM NOT GREATER 1.
010980
010990 0500-ORDENAR-QUADRO-FIM.         EXIT.
011000
011010*-----------------------------------------------------------------
011020 0501-PASSADA-ORDENACAO           SECTION.
011030*-----------------------------------------------------------------
011040
011050     MOVE "N" TO WRK-CALC-TROCOU.
011060     MOVE 1   TO IDX-ORD.
011070
011080     PERFORM 0502-COMPARAR-PAR
011090         UNTIL IDX-ORD NOT LESS IDX-LIM.
011100
011110     SUBTRACT 1 FROM IDX-LIM.
011120
011130 0501-PASSADA-ORDENACAO-FIM.      EXIT.
011140
011150*-----------------------------------------------------------------
011160 0502-COMPARAR-PAR                SECTION.
011170*-----------------------------------------------------------------
011180
011190     IF WRK-MBR-UTILIDADE(IDX-ORD) LESS
011200             WRK-MBR-UTILIDADE(IDX-ORD + 1)
011210         MOVE IDX-ORD TO IDX-ORD2
011220         PERFORM 0510-TROCAR-LINHA
011230         MOVE "S" TO WRK-CALC-TROCOU
011240     END-IF.
011250
011260     ADD 1 TO IDX-ORD.
011270
011280 0502-COMPARAR-PAR-FIM.           EXIT.
011290
011300*-----------------------------------------------------------------
011310 0510-TROCAR-LINHA                SECTION.
011320*-----------------------------------------------------------------
011330
011340     MOVE WRK-TAB-MEMBRO(IDX-ORD2) TO WRK-TEMP-MEMBRO.
011350     MOVE WRK-TAB-MEMBRO(IDX-ORD2 + 1)
011360                                   TO WRK-TAB-MEMBRO(IDX-ORD2).
011370     MOVE WRK-TEMP-MEMBRO
011380                           TO WRK-TAB-MEMBRO(IDX-ORD2 + 1).
011390
011400 0510-TROCAR-LINHA-FIM.           EXIT.
011410
011420*-----------------------------------------------------------------
011430 0600-SELECIONAR-EQUIPE           SECTION.
011440*-----------------------------------------------------------------
011450
011460     MOVE WRK-MBR-HABILFIT(1) TO WRK-EQP-TOPFIT.
011470
011480     COMPUTE WRK-EQP-REQCNT ROUNDED =
011490         WRK-EQP-TOPFIT * WRK-QDR-TOTAL / 2.
011500     IF WRK-EQP-REQCNT LESS 1
011510         MOVE 1 TO WRK-EQP-REQCNT
011520     END-IF.
011530
011540     IF WRK-EQP-REQCNT LESS 2
011550         MOVE 2 TO WRK-EQP-TAMANHO
011560     ELSE
011570         MOVE WRK-EQP-REQCNT TO WRK-EQP-TAMANHO
011580     END-IF.
011590     IF WRK-EQP-TAMANHO GREATER WRK-QDR-TOTAL
011600         MOVE WRK-QDR-TOTAL TO WRK-EQP-TAMANHO
011610     END-IF.
011620     IF WRK-EQP-TAMANHO GREATER 10
011630         MOVE 10 TO WRK-EQP-TAMANHO
011640     END-IF.
011650
011660     MOVE 1 TO IDX-MBR.
011670     MOVE 1 TO IDX-EQP.
011680     PERFORM 0610-ESCOLHER-MEMBRO
011690         UNTIL IDX-MBR GREATER WRK-EQP-TAMANHO.
011700
011710     PERFORM 0620-VERIFICAR-GARANTIA.
011720
011730 0600-SELECIONAR-EQUIPE-FIM.      EXIT.
011740
011750*-----------------------------------------------------------------
011760 0610-ESCOLHER-MEMBRO             SECTION.
011770*-----------------------------------------------------------------
011780
011790     MOVE WRK-MBR-NOME(IDX-MBR) TO WRK-EQP-NOME(IDX-EQP).
011800     MOVE IDX-MBR               TO WRK-EQP-RANK(IDX-EQP).
011810
011820     ADD 1 TO IDX-EQP.
011830     ADD 1 TO IDX-MBR.
011840
011850 0610-ESCOLHER-MEMBRO-FIM.        EXIT.
011860
011870*-----------------------------------------------------------------
011880 0620-VERIFICAR-GARANTIA          SECTION.
011890*-----------------------------------------------------------------
011900
011910     MOVE "N" TO WRK-EQP-GARANTIDO.
011920     MOVE 1   TO IDX-EQP.
011930
011940     PERFORM 0621-CHECAR-CRESCIMENTO-SEL
011950         UNTIL IDX-EQP GREATER WRK-EQP-TAMANHO
011960            OR CRESCIMENTO-GARANTIDO.
011970
011980     IF NOT CRESCIMENTO-GARANTIDO
011990         PERFORM 0630-LOCALIZAR-CANDIDATO-CRESC
012000         IF WRK-EQP-RANK-CRESC NOT EQUAL ZERO
012010             PERFORM 0640-GARANTIA-CRESCIMENTO
012020         END-IF
012030     END-IF.
012040
012050 0620-VERIFICAR-GARANTIA-FIM.     EXIT.
012060
012070*-----------------------------------------------------------------
012080 0621-CHECAR-CRESCIMENTO-SEL      SECTION.
012090*-----------------------------------------------------------------
012100
012110     MOVE WRK-EQP-RANK(IDX-EQP) TO IDX-MBR.
012120
012130     IF WRK-MBR-CRESCIM(IDX-MBR) NOT LESS 0.25
012140         MOVE "S" TO WRK-EQP-GARANTIDO
012150     ELSE
012160         ADD 1 TO IDX-EQP
012170     END-IF.
012180
012190 0621-CHECAR-CRESCIMENTO-SEL-FIM. EXIT.
012200
012210*-----------------------------------------------------------------
012220 0630-LOCALIZAR-CANDIDATO-CRESC   SECTION.
012230*-----------------------------------------------------------------
012240
012250     MOVE 0 TO WRK-EQP-RANK-CRESC.
012260     MOVE 1 TO IDX-MBR.
012270
012280     PERFORM 0631-TESTAR-CANDIDATO-CRESC
012290         UNTIL IDX-MBR GREATER WRK-QDR-TOTAL
012300            OR WRK-EQP-RANK-CRESC NOT EQUAL ZERO.
012310
012320 0630-LOCALIZAR-CANDIDATO-CRESC-FIM. EXIT.
012330
012340*-----------------------------------------------------------------
012350 0631-TESTAR-CANDIDATO-CRESC      SECTION.
012360*-----------------------------------------------------------------
012370
012380     IF WRK-MBR-CRESCIM(IDX-MBR) NOT LESS 0.25
012390         MOVE IDX-MBR TO WRK-EQP-RANK-CRESC
012400     ELSE
012410         ADD 1 TO IDX-MBR
012420     END-IF.
012430
012440 0631-TESTAR-CANDIDATO-CRESC-FIM. EXIT.
012450
012460*-----------------------------------------------------------------
012470 0640-GARANTIA-CRESCIMENTO        SECTION.
012480*-----------------------------------------------------------------
012490
012500     IF WRK-EQP-TAMANHO GREATER ZERO
012510         MOVE WRK-EQP-RANK-CRESC TO IDX-MBR
012520         MOVE WRK-MBR-NOME(IDX-MBR)
012530                            TO WRK-EQP-NOME(WRK-EQP-TAMANHO)
012540         MOVE IDX-MBR       TO WRK-EQP-RANK(WRK-EQP-TAMANHO)
012550     END-IF.
012560
012570 0640-GARANTIA-CRESCIMENTO-FIM.   EXIT.
012580
012590*-----------------------------------------------------------------
012600 0700-IMPRIMIR-RELATORIO          SECTION.
012610*-----------------------------------------------------------------
012620
012630     MOVE WRK-CAB-TITULO TO REG-DECISAO.
012640     WRITE REG-DECISAO AFTER 1 LINE.
012650
012660     MOVE PROJECT-NAME TO WRK-CAB-PROJETO-NOME.
012670     MOVE WRK-CAB-PROJETO TO REG-DECISAO.
012680     WRITE REG-DECISAO AFTER 1 LINE.
012690
012700     PERFORM 0710-IMPRIMIR-EQUIPE.
012710     PERFORM 0715-IMPRIMIR-INSIGHTS.
012720     PERFORM 0740-IMPRIMIR-RODAPE.
012730
012740 0700-IMPRIMIR-RELATORIO-FIM.     EXIT.
012750
012760*-----------------------------------------------------------------
012770 0710-IMPRIMIR-EQUIPE             SECTION.
012780*-----------------------------------------------------------------
012790
012800     MOVE WRK-CAB-EQUIPE-TIT TO REG-DECISAO.
012810     WRITE REG-DECISAO AFTER 1 LINE.
012820
012830     MOVE 1 TO IDX-EQP.
012840     PERFORM 0711-IMPRIMIR-MEMBRO-EQUIPE
012850         UNTIL IDX-EQP GREATER WRK-EQP-TAMANHO.
012860
012870 0710-IMPRIMIR-EQUIPE-FIM.        EXIT.
012880
012890*-----------------------------------------------------------------
012900 0711-IMPRIMIR-MEMBRO-EQUIPE      SECTION.
012910*-----------------------------------------------------------------
012920
012930     MOVE WRK-EQP-NOME(IDX-EQP) TO WRK-LM-NOME.
012940     MOVE WRK-LINHA-MEMBRO TO REG-DECISAO.
012950     WRITE REG-DECISAO AFTER 1 LINE.
012960
012970     ADD 1 TO IDX-EQP.
012980
012990 0711-IMPRIMIR-MEMBRO-EQUIPE-FIM. EXIT.
013000
013010*-----------------------------------------------------------------
013020 0715-IMPRIMIR-INSIGHTS           SECTION.
013030*-----------------------------------------------------------------
013040
013050     MOVE WRK-CAB-INSIGHTS-TIT TO REG-DECISAO.
013060     WRITE REG-DECISAO AFTER 1 LINE.
013070
013080     MOVE 1 TO IDX-MBR.
013090     PERFORM 0720-IMPRIMIR-DETALHE
013100         UNTIL IDX-MBR GREATER WRK-QDR-TOTAL.
013110
013120 0715-IMPRIMIR-INSIGHTS-FIM.      EXIT.
013130
013140*-----------------------------------------------------------------
013150 0720-IMPRIMIR-DETALHE            SECTION.
013160*-----------------------------------------------------------------
013170
013180     MOVE WRK-MBR-NOME(IDX-MBR) TO WRK-LD-NOME.
013190     COMPUTE WRK-LD-UTIL ROUNDED = WRK-MBR-UTILIDADE(IDX-MBR).
013200     COMPUTE WRK-LD-CAP  ROUNDED = WRK-MBR-CAPACIDADE(IDX-MBR).
013210     COMPUTE WRK-LD-FIT  ROUNDED = WRK-MBR-HABILFIT(IDX-MBR).
013220     COMPUTE WRK-LD-REL  ROUNDED = WRK-MBR-CONFIAB(IDX-MBR).
013230     COMPUTE WRK-LD-GRO  ROUNDED = WRK-MBR-CRESCIM(IDX-MBR).
013240
013250     MOVE WRK-LINHA-DETALHE TO REG-DECISAO.
013260     WRITE REG-DECISAO AFTER 1 LINE.
013270
013280     PERFORM 0730-IMPRIMIR-NARRATIVA.
013290
013300     ADD 1 TO IDX-MBR.
013310
013320 0720-IMPRIMIR-DETALHE-FIM.       EXIT.
013330
013340*-----------------------------------------------------------------
013350 0730-IMPRIMIR-NARRATIVA          SECTION.
013360*-----------------------------------------------------------------
013370
013380     MOVE WRK-MBR-NARRATIVA(IDX-MBR) TO WRK-LN-TEXTO.
013390     MOVE WRK-LINHA-NARRATIVA TO REG-DECISAO.
013400     WRITE REG-DECISAO AFTER 1 LINE.
013410
013420 0730-IMPRIMIR-NARRATIVA-FIM.     EXIT.
013430
013440*-----------------------------------------------------------------
013450 0740-IMPRIMIR-RODAPE             SECTION.
013460*-----------------------------------------------------------------
013470
013480     MOVE WRK-QDR-TOTAL TO WRK-LR-TOTAL.
013490     MOVE WRK-LINHA-RODAPE1 TO REG-DECISAO.
013500     WRITE REG-DECISAO AFTER 1 LINE.
013510
013520     MOVE WRK-EQP-TAMANHO TO WRK-LR-TAMANHO.
013530     MOVE WRK-LINHA-RODAPE2 TO REG-DECISAO.
013540     WRITE REG-DECISAO AFTER 1 LINE.
013550
013560 0740-IMPRIMIR-RODAPE-FIM.        EXIT.
013570
013580*-----------------------------------------------------------------
013590 0900-FINALIZAR                  SECTION.
013600*-----------------------------------------------------------------
013610
013620     CLOSE MBRFILE.
013630     IF FS-MBRFILE NOT EQUAL ZEROS
013640         MOVE WRK-ERRO-FECHAR         TO WRK-DESCRICAO-ERRO
013650         MOVE FS-MBRFILE              TO WRK-STATUS-ERRO
013660         MOVE "0900-FECHAR-MBRFILE"   TO WRK-AREA-ERRO
013670         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
013680         MOVE "MBRFILE"               TO WRK-ARQUIVO-ERRO
013690         PERFORM 9999-TRATAR-ERRO
013700     END-IF.
013710
013720     CLOSE DEMFILE.
013730     IF FS-DEMFILE NOT EQUAL ZEROS
013740         MOVE WRK-ERRO-FECHAR         TO WRK-DESCRICAO-ERRO
013750         MOVE FS-DEMFILE              TO WRK-STATUS-ERRO
013760         MOVE "0900-FECHAR-DEMFILE"   TO WRK-AREA-ERRO
013770         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
013780         MOVE "DEMFILE"               TO WRK-ARQUIVO-ERRO
013790         PERFORM 9999-TRATAR-ERRO
013800     END-IF.
013810
013820     CLOSE DECFILE.
013830     IF FS-DECFILE NOT EQUAL ZEROS
013840         MOVE WRK-ERRO-FECHAR         TO WRK-DESCRICAO-ERRO
013850         MOVE FS-DECFILE              TO WRK-STATUS-ERRO
013860         MOVE "0900-FECHAR-DECFILE"   TO WRK-AREA-ERRO
013870         MOVE "RELEQUIPE"             TO WRK-PROGRAMA-ERRO
013880         MOVE "DECFILE"               TO WRK-ARQUIVO-ERRO
013890         PERFORM 9999-TRATAR-ERRO
013900     END-IF.
013910
013920     DISPLAY WRK-TRACO.
013930     DISPLAY WRK-FIM-PROGRAMA.
013940     DISPLAY WRK-TRACO.
013950
013960     GOBACK.
013970
013980 0900-FINALIZAR-FIM.              EXIT.
013990
014000*-----------------------------------------------------------------
014010 9999-TRATAR-ERRO                 SECTION.
014020*-----------------------------------------------------------------
014030
014040     MOVE WRK-PROGRAMA-ERRO  TO WRK-MSG-PROGRAMA.
014050     MOVE WRK-AREA-ERRO      TO WRK-MSG-AREA.
014060     MOVE WRK-ARQUIVO-ERRO   TO WRK-MSG-ARQUIVO.
014070     MOVE WRK-STATUS-ERRO    TO WRK-MSG-STATUS.
014080     MOVE WRK-DESCRICAO-ERRO TO WRK-MSG-DESCRICAO.
014090
014100     DISPLAY WRK-MSG-ERROS.
014110     GOBACK.
014120
014130 9999-TRATAR-ERRO-FIM.            EXIT.
